000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PGMEVCAF.                                                    
000030 AUTHOR. R. SAENZ MORA.                                                   
000040 INSTALLATION. CAF - CENTRO DE PROCESO DE DATOS.                          
000050 DATE-WRITTEN. 03/14/1989.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO CPD.                    
000080*****************************************************************         
000090*                                                               *         
000100*  PROGRAMA: PGMEVCAF                                          *          
000110*  DESCRIPCION:                                                *          
000120*    PROCESA EL ARCHIVO DE EVALUACIONES DE CANDIDATOS (CAF),   *          
000130*    VALIDA PUNTAJES, PESOS Y ASISTENCIA, CALCULA LA NOTA      *          
000140*    FINAL PONDERADA, ASIGNA LETRA Y ESTADO, Y PRODUCE EL      *          
000150*    ARCHIVO DE RESULTADOS MAS EL LISTADO RESUMEN DEL LOTE.    *          
000160*                                                               *         
000170*  ARCHIVOS:                                                   *          
000180*    DDENTRA  - ENTRADA  - EVALUACIONES SIN PROCESAR (60 BYTES)*          
000190*    DDSALID  - SALIDA   - RESULTADOS POR CANDIDATO  (50 BYTES)*          
000200*    DDRESUM  - SALIDA   - LISTADO RESUMEN DEL LOTE  (IMPRESO) *          
000210*                                                               *         
000220*  NORMA CPD: TODO PARRAFO LLEVA BLOQUE NOMBRE/FUNCION/         *         
000230*             ENTRADA/SALIDA SEGUN EL STD-PGM-03 DEL CPD.      *          
000240*                                                               *         
000250*****************************************************************         
000260*--------------- HISTORIAL DE MODIFICACIONES --------------------         
000270* 14/03/1989  RSM  ORIG      PRIMERA VERSION. LECTURA,            H0001   
000280*                            VALIDACION Y GRABACION DE            H0002   
000290*                            RESULTADOS DE EVALUACION.            H0003   
000300* 02/07/1990  RSM  TKT-0112  SE AGREGA PENALIDAD POR              H0004   
000310*                            INASISTENCIA SOBRE LA NOTA.          H0005   
000320* 20/11/1992  LFG  TKT-0239  SE CORRIGE VALIDACION: SUMA          H0006   
000330*                            DE PESOS DEBE SER EXACTA 1.00.       H0007   
000340* 09/05/1994  LFG  TKT-0301  SE INCORPORA ESTADO REJECT           H0008   
000350*                            PARA REGISTROS INVALIDOS, ANTES      H0009   
000360*                            SE DESCARTABAN SIN GRABAR.           H0010   
000370* 28/02/1996  JCA  TKT-0418  PROTEGE EL PROMEDIO DEL              H0011   
000380*                            RESUMEN CONTRA DIVISION CERO.        H0012   
000390* 15/09/1998  MOR  Y2K-0007  REVISION ANO 2000. PROGRAMA          H0013   
000400*                            NO MANEJA FECHA DE CANDIDATO,        H0014   
000410*                            SOLO FECHA DE CORRIDA (AAMMDD).      H0015   
000420*                            SIN CAMBIOS DE CODIGO.               H0016   
000430* 11/01/1999  MOR  TKT-0502  REDONDEO A 2 DECIMALES SOLO          H0017   
000440*                            AL FINAL DEL CALCULO PONDERADO.      H0018   
000450* 06/06/2001  DVR  TKT-0588  SE AGREGA CONTADOR DE                H0019   
000460*                            RECHAZADOS AL RESUMEN IMPRESO.       H0020   
000470* 02/10/2003  DVR  TKT-0650  AJUSTE DE ENCABEZADOS DEL            H0021   
000480*                            LISTADO RESUMEN.                     H0022   
000490*-----------------------------------------------------------------        
000500*    NOTA DEL CPD: LOS DD-NAME SE DEFINEN EN EL JCL DE CORRIDA,           
000510*    NUNCA SE CODIFICA LA RUTA FISICA DEL ARCHIVO EN EL PROGRAMA.         
000520*-----------------------------------------------------------------        
000530*    ESTE PROGRAMA NO ACCEDE BASE DE DATOS NI PANTALLA, ES UN PASO        
000540*    DE LOTE PURO: LEE SECUENCIAL, ESCRIBE SECUENCIAL Y PRODUCE UN        
000550*    LISTADO. NO REQUIERE COMMIT/ROLLBACK NI MANEJO DE                    
000560*    TRANSACCION.                                                         
000570*    EL ORDEN DE LOS CAMPOS EN LOS REGISTROS DE ENTRADA Y SALIDA          
000580*    ES FIJO Y NO SE DEBE ALTERAR SIN AUTORIZACION DEL CPD, PUES          
000590*    OTROS PASOS DEL LOTE NOCTURNO DEPENDEN DEL MISMO LAYOUT.             
000600 ENVIRONMENT DIVISION.                                                    
000610 INPUT-OUTPUT SECTION.                                                    
000620 FILE-CONTROL.                                                            
000630*    ARCHIVO DE ENTRADA: UN REGISTRO POR CANDIDATO EVALUADO.              
000640     SELECT ARCH-ENTRADA ASSIGN DDENTRA                                   
000650            FILE STATUS IS FS-ENTRADA.                                    
000660*    ARCHIVO DE RESULTADOS: UNO POR CADA REGISTRO DE ENTRADA,             
000670*    INCLUSO LOS RECHAZADOS (TKT-0301).                                   
000680     SELECT ARCH-RESULTA ASSIGN DDSALID                                   
000690            FILE STATUS IS FS-RESULTA.                                    
000700*    LISTADO IMPRESO DEL RESUMEN DE LOTE, UNA SOLA PAGINA.                
000710     SELECT ARCH-RESUMEN ASSIGN DDRESUM                                   
000720            FILE STATUS IS FS-RESUMEN.                                    
000730*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||               
000740 DATA DIVISION.                                                           
000750 FILE SECTION.                                                            
000760*    REGISTRO FISICO DE ENTRADA, VER WS-REG-EVALUA PARA EL                
000770*    DETALLE DE CAMPOS (COPIA DE TRABAJO).                                
000780 FD  ARCH-ENTRADA                                                         
000790     BLOCK CONTAINS 0 RECORDS                                             
000800     RECORDING MODE IS F.                                                 
000810 01  REG-ENTRADA    PIC X(60).                                            
000820*    REGISTRO FISICO DE RESULTADOS, VER WS-REG-RESULTA.                   
000830 FD  ARCH-RESULTA                                                         
000840     BLOCK CONTAINS 0 RECORDS                                             
000850     RECORDING MODE IS F.                                                 
000860 01  REG-RESULTA    PIC X(50).                                            
000870*    REGISTRO DE IMPRESION DEL RESUMEN, 80 COLUMNAS.                      
000880 FD  ARCH-RESUMEN                                                         
000890     RECORDING MODE IS F.                                                 
000900 01  REG-RESUMEN    PIC X(80).                                            
000910 WORKING-STORAGE SECTION.                                                 
000920*=================================*                                       
000930 77  FILLER     PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.             
000940*---- FILE STATUS ------------------------------------------              
000950*    88-LEVEL '10' = FIN DE ARCHIVO, ES LA UNICA CONDICION                
000960*    QUE NO SE TRATA COMO ERROR DE E/S.                                   
000970 77  FS-ENTRADA                PIC XX      VALUE SPACES.                  
000980     88  FS-ENTRADA-FIN                    VALUE '10'.                    
000990 77  FS-RESULTA                PIC XX      VALUE SPACES.                  
001000     88  FS-RESULTA-FIN                    VALUE '10'.                    
001010 77  FS-RESUMEN                PIC XX      VALUE SPACES.                  
001020     88  FS-RESUMEN-FIN                    VALUE '10'.                    
001030*---- INDICADOR DE VALIDEZ DEL REGISTRO ---------------------             
001040*    'SI' MIENTRAS NO SE DETECTE NINGUNA FALLA DE VALIDACION,             
001050*    PASA A 'NO' EN CUANTO FALLA LA PRIMERA REGLA (2010).                 
001060 77  WS-REG-VALIDO              PIC X(02)  VALUE 'SI'.                    
001070     88  WS-REG-ES-VALIDO                  VALUE 'SI'.                    
001080     88  WS-REG-ES-INVALIDO                VALUE 'NO'.                    
001090*---- CONTADORES DE CONTROL (COMP POR NORMA DEL CPD) --------             
001100*    WS-CANT-LEIDOS      - TOTAL DE REGISTROS LEIDOS DEL LOTE.            
001110*    WS-CANT-RECHAZADOS  - REGISTROS QUE FALLARON VALIDACION.             
001120*    WS-CANT-APROBADOS   - REGISTROS VALIDOS CON ESTADO PASS.             
001130*    WS-CANT-REPROBADOS  - REGISTROS VALIDOS CON ESTADO FAIL.             
001140*    WS-SUBINDICE        - SUBINDICE DE LA TABLA DE 3 SECCIONES.          
001150 77  WS-CANT-LEIDOS             PIC 9(5)   COMP VALUE ZEROS.              
001160 77  WS-CANT-RECHAZADOS         PIC 9(5)   COMP VALUE ZEROS.              
001170 77  WS-CANT-APROBADOS          PIC 9(5)   COMP VALUE ZEROS.              
001180 77  WS-CANT-REPROBADOS         PIC 9(5)   COMP VALUE ZEROS.              
001190 77  WS-SUBINDICE               PIC 9(1)   COMP VALUE ZERO.               
001200*---- ACUMULADOR DE NOTAS VALIDAS PARA EL PROMEDIO ----------             
001210*    WS-SUMA-NOTAS SUMA SOLO LAS NOTAS DE REGISTROS VALIDOS               
001220*    (APROBADOS + REPROBADOS), NUNCA LOS RECHAZADOS.                      
001230 77  WS-SUMA-NOTAS         PIC S9(7)V99   COMP-3 VALUE ZEROS.             
001240 77  WS-PROMEDIO-NOTAS     PIC 9(3)V99    COMP-3 VALUE ZEROS.             
001250*---- CAMPO DE TRABAJO PARA LA SUMA DE PESOS -----------------            
001260*    SE ACUMULA PESO-1+PESO-2+PESO-3 PARA VALIDAR QUE DE                  
001270*    EXACTAMENTE 1.00 (TKT-0239), NO SE ACEPTA APROXIMACION.              
001280 77  WS-SUMA-PESOS              PIC 9(2)V99  VALUE ZEROS.                 
001290*---- CAMPOS DE TRABAJO PARA EL CALCULO DE LA NOTA -----------            
001300*    WS-PRODUCTO-SECCION - PUNTAJE*PESO DE UNA SOLA SECCION,              
001310*    A 4 DECIMALES, SIN REDONDEAR (VER 2205).                             
001320*    WS-SUMA-PONDERADA   - ACUMULADO DE LAS 3 SECCIONES, AUN              
001330*    SIN REDONDEAR.                                                       
001340*    WS-NOTA-REDONDEADA  - RESULTADO YA REDONDEADO A 2                    
001350*    DECIMALES (TKT-0502), ANTES DE LA PENALIDAD.                         
001360*    WS-NOTA-FINAL-TRAB  - NOTA DE TRABAJO DESPUES DE APLICAR             
001370*    LA PENALIDAD POR INASISTENCIA (TKT-0112), YA LISTA PARA              
001380*    GRABAR EN RES-NOTA-FINAL.                                            
001390 77  WS-PRODUCTO-SECCION   PIC S9(3)V9999 COMP-3 VALUE ZEROS.             
001400 77  WS-SUMA-PONDERADA     PIC S9(3)V9999 COMP-3 VALUE ZEROS.             
001410 77  WS-NOTA-REDONDEADA    PIC S9(3)V99   COMP-3 VALUE ZEROS.             
001420 77  WS-NOTA-FINAL-TRAB    PIC S9(3)V99   COMP-3 VALUE ZEROS.             
001430*//// ESTRUCTURA DE DATOS DE ENTRADA /////////////////////////            
001440*    COPY CPEVALUA.                                                       
001450*    LAYOUT ARCHIVO ENTRADA - EVALUACION DE CANDIDATOS                    
001460*    KC02788.ALU9999.EVALUA.ENTRADA  -  LARGO 60 BYTES                    
001470*    CAMPO EVAL-CANDIDATO-ID   - IDENTIFICADOR DEL CANDIDATO.             
001480*    CAMPO EVAL-CANDIDATO-NOM  - NOMBRE PARA IMPRESION/TRAZAS.            
001490*    CAMPO EVAL-PUNTAJE-1/2/3  - PUNTAJE CRUDO DE CADA SECCION,           
001500*    RANGO VALIDO 0-100 (VER 2010-VALIDA-REGISTRO-I).                     
001510*    CAMPO EVAL-PESO-1/2/3     - PESO DE CADA SECCION, LA SUMA            
001520*    DE LOS TRES DEBE SER EXACTA 1.00 (TKT-0239).                         
001530*    CAMPO EVAL-PCT-ASISTENCIA - PORCENTAJE DE ASISTENCIA DEL             
001540*    CANDIDATO, USADO EN LA PENALIDAD (TKT-0112) Y EN EL                  
001550*    ESTADO PASS/FAIL (2220).                                             
001560 01  WS-REG-EVALUA.                                                       
001570     03  EVAL-CANDIDATO-ID      PIC X(08)    VALUE SPACES.                
001580     03  EVAL-CANDIDATO-NOM     PIC X(20)    VALUE SPACES.                
001590     03  EVAL-PUNTAJE-1         PIC 9(03)    VALUE ZEROS.                 
001600     03  EVAL-PUNTAJE-2         PIC 9(03)    VALUE ZEROS.                 
001610     03  EVAL-PUNTAJE-3         PIC 9(03)    VALUE ZEROS.                 
001620     03  EVAL-PESO-1            PIC 9(01)V99 VALUE ZEROS.                 
001630     03  EVAL-PESO-2            PIC 9(01)V99 VALUE ZEROS.                 
001640     03  EVAL-PESO-3            PIC 9(01)V99 VALUE ZEROS.                 
001650     03  EVAL-PCT-ASISTENCIA    PIC 9(03)    VALUE ZEROS.                 
001660     03  FILLER                 PIC X(11)    VALUE SPACES.                
001670*---- VISTA EN TABLA DE LAS 3 SECCIONES PUNTAJE/PESO --------             
001680*    EVITA REPETIR 3 VECES LA MISMA CUENTA (2200-CALCULA-NOTA).           
001690*    LOS TRES PUNTAJES SON CONTIGUOS Y LUEGO LOS TRES PESOS,              
001700*    POR ESO SON DOS TABLAS PARALELAS Y NO UNA SOLA TABLA DE              
001710*    GRUPOS PUNTAJE+PESO INTERCALADOS.                                    
001720 01  WS-TBL-SECCION REDEFINES WS-REG-EVALUA.                              
001730     03  FILLER                 PIC X(28).                                
001740     03  WS-TBL-PUNTAJE OCCURS 3 TIMES    PIC 9(03).                      
001750     03  WS-TBL-PESO    OCCURS 3 TIMES    PIC 9(01)V99.                   
001760     03  FILLER                 PIC X(14).                                
001770*//////////////////////////////////////////////////////////////           
001780*//// ESTRUCTURA DE DATOS DE SALIDA ///////////////////////////           
001790*    COPY CPRESULT.                                                       
001800*    LAYOUT ARCHIVO RESULTADOS - EVALUACION DE CANDIDATOS                 
001810*    KC02788.ALU9999.EVALUA.RESULTA  -  LARGO 50 BYTES                    
001820*    CAMPO RES-CANDIDATO-ID/NOM - COPIADOS TAL CUAL DE ENTRADA.           
001830*    CAMPO RES-NOTA-FINAL       - CERO SI RECHAZADO (TKT-0301),           
001840*    SI NO LA NOTA PONDERADA YA CON LA PENALIDAD APLICADA.                
001850*    CAMPO RES-LETRA            - BLANCO SI RECHAZADO, SI NO              
001860*    LA BANDA A/B/C/D/F (VER 2210-ASIGNA-LETRA-I).                        
001870*    CAMPO RES-ESTADO           - PASS, FAIL O REJECT.                    
001880 01  WS-REG-RESULTA.                                                      
001890     03  RES-CANDIDATO-ID       PIC X(08)    VALUE SPACES.                
001900     03  RES-CANDIDATO-NOM      PIC X(20)    VALUE SPACES.                
001910     03  RES-NOTA-FINAL         PIC 9(03)V99 VALUE ZEROS.                 
001920     03  RES-LETRA              PIC X(02)    VALUE SPACES.                
001930     03  RES-ESTADO             PIC X(06)    VALUE SPACES.                
001940     03  FILLER                 PIC X(09)    VALUE SPACES.                
001950*---- VISTA EDITADA DE LA NOTA PARA TRAZAS DE VALIDACION ----             
001960*    SOLO PARA EL DISPLAY DE 2200-CALCULA-NOTA-I, NO SE                   
001970*    GRABA EN EL ARCHIVO DE RESULTADOS.                                   
001980 01  WS-NOTA-EDIT-VIEW REDEFINES WS-REG-RESULTA.                          
001990     03  FILLER                 PIC X(28).                                
002000     03  WS-NOTA-EDIT           PIC ZZ9.99.                               
002010     03  FILLER                 PIC X(15).                                
002020*//////////////////////////////////////////////////////////////           
002030*---- FECHA DE CORRIDA DEL LOTE ------------------------------            
002040*    AAMMDD TOMADO DEL SISTEMA OPERATIVO AL INICIAR (1000).               
002050*    NO ES FECHA DE CANDIDATO, SOLO FECHA DE CORRIDA (Y2K-0007,           
002060*    VER HISTORIAL), POR ESO NO REQUIRIO CAMBIOS EN EL ANO 2000.          
002070 01  WS-FECHA-SISTEMA.                                                    
002080     03  WS-FEC-AA              PIC 99.                                   
002090     03  WS-FEC-MM              PIC 99.                                   
002100     03  WS-FEC-DD              PIC 99.                                   
002110     03  FILLER                 PIC X(02) VALUE SPACES.                   
002120*    VISTA PUNTUADA AA-MM-DD PARA EL DISPLAY DE ARRANQUE.                 
002130 01  WS-FECHA-EDIT REDEFINES WS-FECHA-SISTEMA.                            
002140     03  WS-FEC-AA-ED           PIC 99.                                   
002150     03  FILLER                 PIC X VALUE '-'.                          
002160     03  WS-FEC-MM-ED           PIC 99.                                   
002170     03  FILLER                 PIC X VALUE '-'.                          
002180     03  WS-FEC-DD-ED           PIC 99.                                   
002190*---- LINEAS DEL LISTADO RESUMEN (IMPRESO 80 COLUMNAS) -------            
002200*    UNA LINEA 01 POR RENGLON DEL REPORTE, EN EL ORDEN EN QUE             
002210*    SE ESCRIBEN (3030-IMPRIME-RESUMEN-I). SIN CORTES DE                  
002220*    CONTROL: EL LOTE NO VIENE ORDENADO (TKT-0650).                       
002230*    TITULO DEL LISTADO, SE IMPRIME CON AFTER PAGE.                       
002240 01  WS-LIN-TITULO.                                                       
002250     03  FILLER  PIC X(25)  VALUE SPACES.                                 
002260     03  FILLER  PIC X(25)                                                
002270         VALUE 'ASSESSMENT BATCH SUMMARY'.                                
002280     03  FILLER  PIC X(30)  VALUE SPACES.                                 
002290*    TOTAL DE REGISTROS LEIDOS DEL ARCHIVO DE ENTRADA.                    
002300 01  WS-LIN-LEIDOS.                                                       
002310     03  FILLER  PIC X(19)                                                
002320         VALUE 'RECORDS READ:      '.                                     
002330     03  WS-LEIDOS-ED       PIC ZZZ9.                                     
002340     03  FILLER  PIC X(57) VALUE SPACES.                                  
002350*    TOTAL DE REGISTROS RECHAZADOS EN VALIDACION (TKT-0588).              
002360 01  WS-LIN-RECHAZADOS.                                                   
002370     03  FILLER  PIC X(19)                                                
002380         VALUE 'RECORDS REJECTED:  '.                                     
002390     03  WS-RECHAZADOS-ED   PIC ZZZ9.                                     
002400     03  FILLER  PIC X(57) VALUE SPACES.                                  
002410*    TOTAL DE REGISTROS VALIDOS CON ESTADO PASS.                          
002420 01  WS-LIN-APROBADOS.                                                    
002430     03  FILLER  PIC X(19)                                                
002440         VALUE 'RECORDS PASSED:    '.                                     
002450     03  WS-APROBADOS-ED    PIC ZZZ9.                                     
002460     03  FILLER  PIC X(57) VALUE SPACES.                                  
002470*    TOTAL DE REGISTROS VALIDOS CON ESTADO FAIL.                          
002480 01  WS-LIN-REPROBADOS.                                                   
002490     03  FILLER  PIC X(19)                                                
002500         VALUE 'RECORDS FAILED:    '.                                     
002510     03  WS-REPROBADOS-ED   PIC ZZZ9.                                     
002520     03  FILLER  PIC X(57) VALUE SPACES.                                  
002530*    PROMEDIO DE NOTA FINAL DE LOS REGISTROS VALIDOS, CERO SI             
002540*    NO HUBO NINGUNO (TKT-0418).                                          
002550 01  WS-LIN-PROMEDIO.                                                     
002560     03  FILLER  PIC X(19)                                                
002570         VALUE 'AVERAGE SCORE:     '.                                     
002580     03  WS-PROMEDIO-ED     PIC ZZ9.99.                                   
002590     03  FILLER  PIC X(54) VALUE SPACES.                                  
002600 01  FILLER     PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.             
002610*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||               
002620 PROCEDURE DIVISION.                                                      
002630*------------------------------------------------------------             
002640*    NOMBRE  : MAIN-PROGRAM-I                                             
002650*    FUNCION : CONTROL PRINCIPAL DEL LOTE. ABRE, PROCESA                  
002660*              CADA REGISTRO HASTA FIN DE ARCHIVO Y CIERRA.               
002670*    ENTRADA : NINGUNA (CONTROL PURO).                                    
002680*    SALIDA  : NINGUNA (CONTROL PURO).                                    
002690*    NOTA    : SIGUE EL PATRON CLASICO DE LECTURA ANTICIPADA              
002700*              DEL CPD: SE LEE UNA VEZ EN 1000-INICIO-I Y                 
002710*              LUEGO UNA VEZ MAS AL FINAL DE CADA VUELTA DE               
002720*              2000-PROCESO-I, POR ESO EL PERFORM PRINCIPAL               
002730*              CONTROLA CON UNTIL FS-ENTRADA-FIN EN VEZ DE                
002740*              UN PERFORM ... UNTIL AL REVES.                             
002750 MAIN-PROGRAM-I.                                                          
002760     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F                           
002770     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F                          
002780                             UNTIL FS-ENTRADA-FIN                         
002790     PERFORM 3000-FINAL-I    THRU 3000-FINAL-F.                           
002800 MAIN-PROGRAM-F. GOBACK.                                                  
002810*------------------------------------------------------------             
002820*    NOMBRE  : 1000-INICIO-I                                              
002830*    FUNCION : APERTURA DE LOS TRES ARCHIVOS Y PRIMERA                    
002840*              LECTURA DE ENTRADA (PATRON DE LECTURA                      
002850*              ANTICIPADA, PARA QUE LA PRUEBA DE FIN DE                   
002860*              ARCHIVO SE HAGA SIEMPRE ANTES DE PROCESAR).                
002870*    ENTRADA : FECHA DEL SISTEMA OPERATIVO.                               
002880*    SALIDA  : ARCHIVOS ABIERTOS, PRIMER REGISTRO EN                      
002890*              WS-REG-EVALUA.                                             
002900 1000-INICIO-I.                                                           
002910     ACCEPT WS-FECHA-SISTEMA FROM DATE.                                   
002920     DISPLAY 'INICIO DEL PROCESO - FECHA: ' WS-FECHA-EDIT.                
002930     OPEN INPUT  ARCH-ENTRADA                                             
002940     IF FS-ENTRADA IS NOT EQUAL '00'                                      
002950        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA                   
002960        MOVE 9999 TO RETURN-CODE                                          
002970        SET  FS-ENTRADA-FIN TO TRUE                                       
002980     ELSE                                                                 
002990        PERFORM 2100-LEER-I  THRU 2100-LEER-F                             
003000     END-IF                                                               
003010     OPEN OUTPUT ARCH-RESULTA                                             
003020     IF FS-RESULTA IS NOT EQUAL '00'                                      
003030        DISPLAY '* ERROR EN OPEN RESULTA = ' FS-RESULTA                   
003040        MOVE 9999 TO RETURN-CODE                                          
003050        SET  FS-ENTRADA-FIN TO TRUE                                       
003060     END-IF                                                               
003070     OPEN OUTPUT ARCH-RESUMEN                                             
003080     IF FS-RESUMEN IS NOT EQUAL '00'                                      
003090        DISPLAY '* ERROR EN OPEN RESUMEN = ' FS-RESUMEN                   
003100        MOVE 9999 TO RETURN-CODE                                          
003110        SET  FS-ENTRADA-FIN TO TRUE                                       
003120     END-IF.                                                              
003130 1000-INICIO-F. EXIT.                                                     
003140*------------------------------------------------------------             
003150*    NOMBRE  : 2000-PROCESO-I                                             
003160*    FUNCION : POR CADA REGISTRO LEIDO, VALIDA, CALCULA O                 
003170*              RECHAZA, GRABA EL RESULTADO, ACUMULA LOS                   
003180*              TOTALES DE CONTROL Y LEE EL SIGUIENTE.                     
003190*    ENTRADA : WS-REG-EVALUA (REGISTRO ACTUAL).                           
003200*    SALIDA  : UN REGISTRO EN ARCH-RESULTA POR CADA ENTRADA.              
003210 2000-PROCESO-I.                                                          
003220     PERFORM 2010-VALIDA-REGISTRO-I THRU 2010-VALIDA-REGISTRO-F           
003230     IF WS-REG-ES-VALIDO                                                  
003240        PERFORM 2200-CALCULA-NOTA-I THRU 2200-CALCULA-NOTA-F              
003250     ELSE                                                                 
003260        PERFORM 2250-ARMA-RECHAZO-I THRU 2250-ARMA-RECHAZO-F              
003270     END-IF                                                               
003280     PERFORM 2300-GRABAR-RESULTA-I THRU 2300-GRABAR-RESULTA-F             
003290     PERFORM 2400-ACUMULA-TOTAL-I  THRU 2400-ACUMULA-TOTAL-F              
003300     PERFORM 2100-LEER-I           THRU 2100-LEER-F.                      
003310 2000-PROCESO-F. EXIT.                                                    
003320*------------------------------------------------------------             
003330*    NOMBRE  : 2010-VALIDA-REGISTRO-I                                     
003340*    FUNCION : APLICA LAS CUATRO REGLAS DE VALIDACION DEL                 
003350*              REGISTRO (TKT-0239, TKT-0301). LA PRIMERA                  
003360*              REGLA QUE FALLA DEJA WS-REG-VALIDO EN 'NO',                
003370*              PERO SE SIGUEN EVALUANDO LAS DEMAS PARA                    
003380*              DEJAR TRAZA COMPLETA EN EL DISPLAY.                        
003390*    ENTRADA : CAMPOS EVAL-* DEL REGISTRO ACTUAL.                         
003400*    SALIDA  : WS-REG-VALIDO ('SI' O 'NO').                               
003410 2010-VALIDA-REGISTRO-I.                                                  
003420     MOVE 'SI' TO WS-REG-VALIDO                                           
003430*    REGLA 1: IDENTIFICADOR NO PUEDE VENIR EN BLANCO.                     
003440*    SIN IDENTIFICADOR NO HAY FORMA DE ASOCIAR EL RESULTADO AL            
003450*    CANDIDATO EN LOS PROCESOS POSTERIORES DEL LOTE NOCTURNO.             
003460     IF EVAL-CANDIDATO-ID EQUAL SPACES                                    
003470        DISPLAY '-----------------------------'                           
003480        DISPLAY 'IDENTIFICADOR EN BLANCO'                                 
003490        MOVE 'NO' TO WS-REG-VALIDO                                        
003500     END-IF                                                               
003510*    REGLA 2: LOS TRES PUNTAJES DEBEN SER NUMERICOS Y <= 100.             
003520*    UN PUNTAJE NO NUMERICO INDICA ARCHIVO DE ENTRADA CORRUPTO            
003530*    O MAL GENERADO POR EL SISTEMA ALIMENTADOR, NUNCA SE TRATA            
003540*    DE CORREGIRLO EN ESTE PROGRAMA, SOLO SE RECHAZA EL REGISTRO.         
003550     IF NOT EVAL-PUNTAJE-1 NUMERIC OR EVAL-PUNTAJE-1 > 100                
003560        DISPLAY '-----------------------------'                           
003570        DISPLAY 'PUNTAJE 1 INVALIDO - ID: ' EVAL-CANDIDATO-ID             
003580        MOVE 'NO' TO WS-REG-VALIDO                                        
003590     END-IF                                                               
003600     IF NOT EVAL-PUNTAJE-2 NUMERIC OR EVAL-PUNTAJE-2 > 100                
003610        DISPLAY '-----------------------------'                           
003620        DISPLAY 'PUNTAJE 2 INVALIDO - ID: ' EVAL-CANDIDATO-ID             
003630        MOVE 'NO' TO WS-REG-VALIDO                                        
003640     END-IF                                                               
003650     IF NOT EVAL-PUNTAJE-3 NUMERIC OR EVAL-PUNTAJE-3 > 100                
003660        DISPLAY '-----------------------------'                           
003670        DISPLAY 'PUNTAJE 3 INVALIDO - ID: ' EVAL-CANDIDATO-ID             
003680        MOVE 'NO' TO WS-REG-VALIDO                                        
003690     END-IF                                                               
003700*    REGLA 3: EL PORCENTAJE DE ASISTENCIA NO PUEDE PASAR 100.             
003710*    EL DATO VIENE CALCULADO POR EL SISTEMA DE CONTROL DE                 
003720*    ASISTENCIA, UN VALOR MAYOR A 100 SOLO PUEDE SER UN ERROR             
003730*    DE CAPTURA EN ESE SISTEMA.                                           
003740     IF EVAL-PCT-ASISTENCIA > 100                                         
003750        DISPLAY '-----------------------------'                           
003760        DISPLAY 'ASISTENCIA INVALIDA - ID: ' EVAL-CANDIDATO-ID            
003770        MOVE 'NO' TO WS-REG-VALIDO                                        
003780     END-IF                                                               
003790*    REGLA 4: LA SUMA DE PESOS DEBE SER EXACTA 1.00, NO           H0027   
003800*    APROXIMADA (TKT-0239, AQUI SE CORRIGIO EL DEFECTO                    
003810*    ORIGINAL QUE ACEPTABA SUMAS CERCANAS A 1.00).                        
003820     COMPUTE WS-SUMA-PESOS =                                              
003830             EVAL-PESO-1 + EVAL-PESO-2 + EVAL-PESO-3                      
003840     IF WS-SUMA-PESOS NOT EQUAL 1.00                                      
003850        DISPLAY '-----------------------------'                           
003860        DISPLAY 'SUMA DE PESOS <> 1.00 - ID: ' EVAL-CANDIDATO-ID          
003870        MOVE 'NO' TO WS-REG-VALIDO                                        
003880     END-IF.                                                              
003890 2010-VALIDA-REGISTRO-F. EXIT.                                            
003900*------------------------------------------------------------             
003910*    NOMBRE  : 2200-CALCULA-NOTA-I                                        
003920*    FUNCION : SOLO PARA REGISTROS VALIDOS. CALCULA LA NOTA               
003930*              PONDERADA DE LAS 3 SECCIONES, REDONDEA UNA                 
003940*              SOLA VEZ AL FINAL (TKT-0502), APLICA LA                    
003950*              PENALIDAD POR INASISTENCIA (TKT-0112) Y                    
003960*              DELEGA LETRA/ESTADO A LOS PARRAFOS 2210/2220.              
003970*    ENTRADA : WS-TBL-PUNTAJE, WS-TBL-PESO, EVAL-PCT-ASISTENCIA.          
003980*    SALIDA  : RES-NOTA-FINAL, RES-CANDIDATO-ID,                          
003990*              RES-CANDIDATO-NOM.                                         
004000*    NOTA    : LOS PRODUCTOS PUNTAJE*PESO SE MANTIENEN A 4        H0028   
004010*              DECIMALES (WS-PRODUCTO-SECCION), EL REDONDEO               
004020*              A 2 DECIMALES SOLO OCURRE UNA VEZ, SOBRE LA                
004030*              SUMA YA TOTALIZADA (WS-NOTA-REDONDEADA).                   
004040 2200-CALCULA-NOTA-I.                                                     
004050     MOVE ZEROS TO WS-SUMA-PONDERADA                                      
004060     PERFORM 2205-SUMA-SECCION-I THRU 2205-SUMA-SECCION-F                 
004070             VARYING WS-SUBINDICE FROM 1 BY 1                             
004080             UNTIL WS-SUBINDICE > 3                                       
004090     COMPUTE WS-NOTA-REDONDEADA ROUNDED = WS-SUMA-PONDERADA               
004100     MOVE WS-NOTA-REDONDEADA TO WS-NOTA-FINAL-TRAB                        
004110*    PENALIDAD (TKT-0112): ASISTENCIA < 75% RESTA 5.00                    
004120*    PUNTOS DE LA NOTA YA REDONDEADA, CON PISO EN 0.00 (LA                
004130*    NOTA NUNCA QUEDA NEGATIVA). LA PENALIDAD SE RESUELVE                 
004140*    ANTES DE BUSCAR LA LETRA Y EL ESTADO, PUES AMBOS DEPENDEN            
004150*    DE LA NOTA YA CASTIGADA, NUNCA DE LA NOTA CRUDA.                     
004160     IF EVAL-PCT-ASISTENCIA < 75                                          
004170        SUBTRACT 5.00 FROM WS-NOTA-FINAL-TRAB                             
004180        IF WS-NOTA-FINAL-TRAB < 0                                         
004190           MOVE ZEROS TO WS-NOTA-FINAL-TRAB                               
004200        END-IF                                                            
004210     END-IF                                                               
004220     MOVE WS-NOTA-FINAL-TRAB TO RES-NOTA-FINAL                            
004230     DISPLAY 'NOTA CALCULADA: ' WS-NOTA-EDIT                              
004240     PERFORM 2210-ASIGNA-LETRA-I  THRU 2210-ASIGNA-LETRA-F                
004250     PERFORM 2220-ASIGNA-ESTADO-I THRU 2220-ASIGNA-ESTADO-F               
004260     ADD WS-NOTA-FINAL-TRAB TO WS-SUMA-NOTAS                              
004270     MOVE EVAL-CANDIDATO-ID  TO RES-CANDIDATO-ID                          
004280     MOVE EVAL-CANDIDATO-NOM TO RES-CANDIDATO-NOM.                        
004290 2200-CALCULA-NOTA-F. EXIT.                                               
004300*------------------------------------------------------------             
004310*    NOMBRE  : 2205-SUMA-SECCION-I                                        
004320*    FUNCION : CALCULA EL PRODUCTO PUNTAJE*PESO DE UNA SOLA               
004330*              SECCION DE LA TABLA Y LO ACUMULA. SE PERFORMA              
004340*              VARYING DESDE 2200 PARA LAS 3 SECCIONES, FUERA             
004350*              DE LINEA SEGUN NORMA DEL CPD (SIN PERFORM                  
004360*              INLINE CON END-PERFORM).                                   
004370*    ENTRADA : WS-TBL-PUNTAJE (WS-SUBINDICE),                             
004380*              WS-TBL-PESO    (WS-SUBINDICE).                             
004390*    SALIDA  : WS-SUMA-PONDERADA (ACUMULADA).                             
004400 2205-SUMA-SECCION-I.                                                     
004410     COMPUTE WS-PRODUCTO-SECCION =                                        
004420             WS-TBL-PUNTAJE (WS-SUBINDICE) *                              
004430             WS-TBL-PESO    (WS-SUBINDICE)                                
004440     ADD WS-PRODUCTO-SECCION TO WS-SUMA-PONDERADA.                        
004450 2205-SUMA-SECCION-F. EXIT.                                               
004460*------------------------------------------------------------             
004470*    NOMBRE  : 2210-ASIGNA-LETRA-I                                        
004480*    FUNCION : ASIGNA LA LETRA SEGUN LA NOTA YA PENALIZADA.               
004490*              BANDAS:  >= 90.00 = A   >= 80.00 = B                       
004500*                       >= 70.00 = C   >= 60.00 = D                       
004510*                       CUALQUIER OTRO VALOR = F                          
004520*    ENTRADA : WS-NOTA-FINAL-TRAB.                                        
004530*    SALIDA  : RES-LETRA.                                                 
004540*    NOTA    : LAS BANDAS SE EVALUAN DE MAYOR A MENOR CON                 
004550*              EVALUATE TRUE, LA PRIMERA CONDICION QUE CUMPLE             
004560*              ASIGNA LA LETRA Y LAS DEMAS SE DESCARTAN.                  
004570 2210-ASIGNA-LETRA-I.                                                     
004580     EVALUATE TRUE                                                        
004590        WHEN WS-NOTA-FINAL-TRAB >= 90.00                                  
004600           MOVE 'A ' TO RES-LETRA                                         
004610        WHEN WS-NOTA-FINAL-TRAB >= 80.00                                  
004620           MOVE 'B ' TO RES-LETRA                                         
004630        WHEN WS-NOTA-FINAL-TRAB >= 70.00                                  
004640           MOVE 'C ' TO RES-LETRA                                         
004650        WHEN WS-NOTA-FINAL-TRAB >= 60.00                                  
004660           MOVE 'D ' TO RES-LETRA                                         
004670        WHEN OTHER                                                        
004680           MOVE 'F ' TO RES-LETRA                                         
004690     END-EVALUATE.                                                        
004700 2210-ASIGNA-LETRA-F. EXIT.                                               
004710*------------------------------------------------------------             
004720*    NOMBRE  : 2220-ASIGNA-ESTADO-I                                       
004730*    FUNCION : DETERMINA PASS O FAIL Y ACTUALIZA EL CONTADOR              
004740*              QUE CORRESPONDA. PASS EXIGE NOTA Y ASISTENCIA              
004750*              MINIMAS A LA VEZ, NO BASTA CON UNA SOLA.                   
004760*    ENTRADA : WS-NOTA-FINAL-TRAB, EVAL-PCT-ASISTENCIA.                   
004770*    SALIDA  : RES-ESTADO, WS-CANT-APROBADOS/REPROBADOS.                  
004780 2220-ASIGNA-ESTADO-I.                                                    
004790     IF WS-NOTA-FINAL-TRAB >= 60.00 AND EVAL-PCT-ASISTENCIA >= 50         
004800        MOVE 'PASS  ' TO RES-ESTADO                                       
004810        ADD 1 TO WS-CANT-APROBADOS                                        
004820     ELSE                                                                 
004830        MOVE 'FAIL  ' TO RES-ESTADO                                       
004840        ADD 1 TO WS-CANT-REPROBADOS                                       
004850     END-IF.                                                              
004860 2220-ASIGNA-ESTADO-F. EXIT.                                              
004870*------------------------------------------------------------             
004880*    NOMBRE  : 2250-ARMA-RECHAZO-I                                        
004890*    FUNCION : ARMA EL REGISTRO DE SALIDA PARA UN CANDIDATO               
004900*              QUE NO PASO LA VALIDACION (TKT-0301). ANTES        H0029   
004910*              DE ESTE CAMBIO LOS INVALIDOS SE DESCARTABAN                
004920*              SIN GRABAR, LO QUE DIFICULTABA LA AUDITORIA.               
004930*    ENTRADA : EVAL-CANDIDATO-ID, EVAL-CANDIDATO-NOM.                     
004940*    SALIDA  : RES-NOTA-FINAL = 0, RES-LETRA = BLANCO,                    
004950*              RES-ESTADO = 'REJECT', WS-CANT-RECHAZADOS + 1.             
004960 2250-ARMA-RECHAZO-I.                                                     
004970     MOVE EVAL-CANDIDATO-ID  TO RES-CANDIDATO-ID                          
004980     MOVE EVAL-CANDIDATO-NOM TO RES-CANDIDATO-NOM                         
004990     MOVE ZEROS              TO RES-NOTA-FINAL                            
005000     MOVE SPACES              TO RES-LETRA                                
005010     MOVE 'REJECT'            TO RES-ESTADO                               
005020     ADD 1 TO WS-CANT-RECHAZADOS.                                         
005030 2250-ARMA-RECHAZO-F. EXIT.                                               
005040*------------------------------------------------------------             
005050*    NOMBRE  : 2300-GRABAR-RESULTA-I                                      
005060*    FUNCION : GRABA EL REGISTRO DE RESULTADOS, YA SEA DE UN              
005070*              CANDIDATO PROCESADO O DE UNO RECHAZADO. SE                 
005080*              GRABA SIEMPRE, UN REGISTRO POR CADA ENTRADA.               
005090*    ENTRADA : WS-REG-RESULTA.                                            
005100*    SALIDA  : UN REGISTRO EN ARCH-RESULTA.                               
005110 2300-GRABAR-RESULTA-I.                                                   
005120     WRITE REG-RESULTA FROM WS-REG-RESULTA                                
005130     IF FS-RESULTA IS NOT EQUAL '00'                                      
005140        DISPLAY '* ERROR EN GRABAR RESULTA = ' FS-RESULTA                 
005150        MOVE 9999 TO RETURN-CODE                                          
005160        SET FS-ENTRADA-FIN TO TRUE                                        
005170     END-IF.                                                              
005180 2300-GRABAR-RESULTA-F. EXIT.                                             
005190*------------------------------------------------------------             
005200*    NOMBRE  : 2400-ACUMULA-TOTAL-I                                       
005210*    FUNCION : SUMA UNO AL CONTADOR DE REGISTROS LEIDOS DEL               
005220*              LOTE. LOS DEMAS CONTADORES (RECHAZADOS,                    
005230*              APROBADOS, REPROBADOS) SE LLEVAN EN LOS                    
005240*              PARRAFOS QUE DETECTAN CADA CASO.                           
005250*    ENTRADA : NINGUNA.                                                   
005260*    SALIDA  : WS-CANT-LEIDOS.                                            
005270 2400-ACUMULA-TOTAL-I.                                                    
005280     ADD 1 TO WS-CANT-LEIDOS.                                             
005290 2400-ACUMULA-TOTAL-F. EXIT.                                              
005300*------------------------------------------------------------             
005310*    NOMBRE  : 2100-LEER-I                                                
005320*    FUNCION : LEE EL SIGUIENTE REGISTRO DE ENTRADA. SE                   
005330*              PERFORMA TANTO DESDE 1000 (LECTURA ANTICIPADA)             
005340*              COMO DESDE 2000 (LECTURA SIGUIENTE). EL FS                 
005350*              '10' (FIN DE ARCHIVO) NO ES ERROR, CUALQUIER               
005360*              OTRO CODIGO DISTINTO DE '00' SI LO ES.                     
005370*    ENTRADA : ARCH-ENTRADA (SECUENCIAL).                                 
005380*    SALIDA  : WS-REG-EVALUA, FS-ENTRADA.                                 
005390 2100-LEER-I.                                                             
005400     READ ARCH-ENTRADA INTO WS-REG-EVALUA                                 
005410     EVALUATE FS-ENTRADA                                                  
005420        WHEN '00'                                                         
005430           CONTINUE                                                       
005440        WHEN '10'                                                         
005450           CONTINUE                                                       
005460        WHEN OTHER                                                        
005470           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA             
005480           MOVE 9999 TO RETURN-CODE                                       
005490           SET FS-ENTRADA-FIN TO TRUE                                     
005500     END-EVALUATE.                                                        
005510 2100-LEER-F. EXIT.                                                       
005520*------------------------------------------------------------             
005530*    NOMBRE  : 3000-FINAL-I                                               
005540*    FUNCION : FIN DE LOTE (TKT-0588). SI NO HUBO ERROR DE                
005550*              E/S GRAVE, CALCULA EL PROMEDIO Y EMITE EL                  
005560*              LISTADO RESUMEN. SIEMPRE CIERRA LOS ARCHIVOS,              
005570*              INCLUSO SI HUBO ERROR.                                     
005580*    ENTRADA : RETURN-CODE, LOS CONTADORES DE CONTROL.                    
005590*    SALIDA  : ARCH-RESUMEN IMPRESO, ARCHIVOS CERRADOS.                   
005600 3000-FINAL-I.                                                            
005610     IF RETURN-CODE NOT EQUAL 9999                                        
005620        PERFORM 3020-CALCULA-PROMEDIO-I                                   
005630           THRU 3020-CALCULA-PROMEDIO-F                                   
005640        PERFORM 3030-IMPRIME-RESUMEN-I                                    
005650           THRU 3030-IMPRIME-RESUMEN-F                                    
005660     END-IF                                                               
005670     PERFORM 3010-CLOSE-FILES-I THRU 3010-CLOSE-FILES-F.                  
005680 3000-FINAL-F. EXIT.                                                      
005690*------------------------------------------------------------             
005700*    NOMBRE  : 3010-CLOSE-FILES-I                                         
005710*    FUNCION : CIERRA LOS TRES ARCHIVOS DEL PROGRAMA. CADA                
005720*              CIERRE SE VERIFICA POR SEPARADO PARA QUE UN                
005730*              ERROR EN UNO NO IMPIDA INTENTAR LOS DEMAS.                 
005740*    ENTRADA : NINGUNA.                                                   
005750*    SALIDA  : RETURN-CODE = 9999 SI ALGUN CIERRE FALLO.                  
005760 3010-CLOSE-FILES-I.                                                      
005770     CLOSE ARCH-ENTRADA                                                   
005780     IF FS-ENTRADA IS NOT EQUAL '00'                                      
005790        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA                  
005800        MOVE 9999 TO RETURN-CODE                                          
005810     END-IF                                                               
005820     CLOSE ARCH-RESULTA                                                   
005830     IF FS-RESULTA IS NOT EQUAL '00'                                      
005840        DISPLAY '* ERROR EN CLOSE RESULTA = ' FS-RESULTA                  
005850        MOVE 9999 TO RETURN-CODE                                          
005860     END-IF                                                               
005870     CLOSE ARCH-RESUMEN                                                   
005880     IF FS-RESUMEN IS NOT EQUAL '00'                                      
005890        DISPLAY '* ERROR EN CLOSE RESUMEN = ' FS-RESUMEN                  
005900        MOVE 9999 TO RETURN-CODE                                          
005910     END-IF.                                                              
005920 3010-CLOSE-FILES-F. EXIT.                                                
005930*------------------------------------------------------------             
005940*    NOMBRE  : 3020-CALCULA-PROMEDIO-I                                    
005950*    FUNCION : PROMEDIO DE NOTA FINAL DE LOS REGISTROS                    
005960*              VALIDOS (APROBADOS + REPROBADOS). PROTEGIDO                
005970*              CONTRA DIVISION POR CERO (TKT-0418): SI NO                 
005980*              HUBO NINGUN REGISTRO VALIDO EN EL LOTE, EL                 
005990*              PROMEDIO QUEDA EN CERO EN VEZ DE ABORTAR.                  
006000*    ENTRADA : WS-SUMA-NOTAS, WS-CANT-APROBADOS/REPROBADOS.               
006010*    SALIDA  : WS-PROMEDIO-NOTAS.                                         
006020 3020-CALCULA-PROMEDIO-I.                                                 
006030     IF WS-CANT-APROBADOS + WS-CANT-REPROBADOS = ZERO                     
006040        MOVE ZEROS TO WS-PROMEDIO-NOTAS                                   
006050     ELSE                                                                 
006060        COMPUTE WS-PROMEDIO-NOTAS ROUNDED =                               
006070                WS-SUMA-NOTAS /                                           
006080                (WS-CANT-APROBADOS + WS-CANT-REPROBADOS)                  
006090     END-IF.                                                              
006100 3020-CALCULA-PROMEDIO-F. EXIT.                                           
006110*------------------------------------------------------------             
006120*    NOMBRE  : 3030-IMPRIME-RESUMEN-I                                     
006130*    FUNCION : ESCRIBE EL LISTADO RESUMEN DEL LOTE (TKT-0650),            
006140*              UNA SOLA PAGINA, SIN CORTES DE CONTROL PORQUE              
006150*              EL LOTE NO VIENE ORDENADO. TAMBIEN DEJA LOS                
006160*              MISMOS TOTALES EN EL DISPLAY DE CONSOLA PARA               
006170*              QUE OPERACIONES LOS VEA SIN ABRIR EL LISTADO.              
006180*    ENTRADA : LOS CINCO CONTADORES/ACUMULADOS DE CONTROL.                
006190*    SALIDA  : 5 LINEAS EN ARCH-RESUMEN MAS EL TITULO.                    
006200*    FORMATO : ASSESSMENT BATCH SUMMARY                                   
006210*              RECORDS READ:      ZZZ9                                    
006220*              RECORDS REJECTED:  ZZZ9                                    
006230*              RECORDS PASSED:    ZZZ9                                    
006240*              RECORDS FAILED:    ZZZ9                                    
006250*              AVERAGE SCORE:     ZZ9.99                                  
006260 3030-IMPRIME-RESUMEN-I.                                                  
006270     WRITE REG-RESUMEN FROM WS-LIN-TITULO AFTER PAGE                      
006280     MOVE WS-CANT-LEIDOS     TO WS-LEIDOS-ED                              
006290     WRITE REG-RESUMEN FROM WS-LIN-LEIDOS AFTER 1                         
006300     MOVE WS-CANT-RECHAZADOS TO WS-RECHAZADOS-ED                          
006310     WRITE REG-RESUMEN FROM WS-LIN-RECHAZADOS AFTER 1                     
006320     MOVE WS-CANT-APROBADOS  TO WS-APROBADOS-ED                           
006330     WRITE REG-RESUMEN FROM WS-LIN-APROBADOS AFTER 1                      
006340     MOVE WS-CANT-REPROBADOS TO WS-REPROBADOS-ED                          
006350     WRITE REG-RESUMEN FROM WS-LIN-REPROBADOS AFTER 1                     
006360     MOVE WS-PROMEDIO-NOTAS  TO WS-PROMEDIO-ED                            
006370     WRITE REG-RESUMEN FROM WS-LIN-PROMEDIO AFTER 1                       
006380     IF FS-RESUMEN IS NOT EQUAL '00'                                      
006390        DISPLAY '* ERROR EN GRABAR RESUMEN = ' FS-RESUMEN                 
006400        MOVE 9999 TO RETURN-CODE                                          
006410     END-IF                                                               
006420     DISPLAY '============================='                              
006430     DISPLAY ' TOTAL LEIDOS     ' WS-CANT-LEIDOS                          
006440     DISPLAY ' TOTAL RECHAZADOS ' WS-CANT-RECHAZADOS                      
006450     DISPLAY ' TOTAL APROBADOS  ' WS-CANT-APROBADOS                       
006460     DISPLAY ' TOTAL REPROBADOS ' WS-CANT-REPROBADOS                      
006470     DISPLAY ' PROMEDIO DE NOTA ' WS-PROMEDIO-NOTAS.                      
006480 3030-IMPRIME-RESUMEN-F. EXIT.                                            
006490*-----------------------------------------------------------------        
006500*    FIN DEL PROGRAMA PGMEVCAF. CUALQUIER CAMBIO FUTURO DEBE              
006510*    AGREGAR SU ENTRADA AL HISTORIAL DE MODIFICACIONES DEL                
006520*    ENCABEZADO, CON FECHA, INICIALES Y NUMERO DE SOLICITUD,              
006530*    SEGUN LA NORMA DEL CPD.                                              
006540 END PROGRAM PGMEVCAF.                                                    
